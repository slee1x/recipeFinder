000100*---------------------------------------------------------------
000200* pldate01.cbl - procedure copy for date parsing.  COPY this
000300* into the PROCEDURE DIVISION of a program that also COPYs
000400* wsdate01.cbl.
000500*
000600* Adapted from the old DATE05 date-entry-screen program - the
000700* screen ACCEPT/DISPLAY pairs are gone (this shop's batch jobs
000800* read dates off a file, they do not ask an operator for one)
000900* but the CHECK-DATE calendar-validity rules and the leap
001000* year arithmetic are the same ones that shop always used.
001100*
001200* USAGE:
001300*  MOVE the 10-byte dd/MM/yyyy text TO DATE-ENTRY-FIELD.
001400*  PERFORM SPLIT-THE-DATE-FIELD.
001500*  PERFORM CHECK-THE-DATE.
001600* RETURNS:
001700*  DATE-IS-VALID or DATE-IS-INVALID.
001800*  IF DATE-IS-VALID, the date is also in DATE-YYYYMMDD.
001900*---------------------------------------------------------------
002000*--------------------------------------------------
002100* DEF-DAY/DEF-MONTH/DEF-YEAR are tested for NUMERIC here, before
002200* the MOVE into the PIC 9 fields, the same way FRIRDR01 tests
002300* WS-AMOUNT-TEXT before trusting it - letters or blanks in the
002400* date token are a fatal parse failure, not a number that just
002500* happens to fall out of range.
002600*--------------------------------------------------
002700 SPLIT-THE-DATE-FIELD.
002800     IF DEF-DAY NOT NUMERIC OR DEF-MONTH NOT NUMERIC
002900                           OR DEF-YEAR NOT NUMERIC
003000         MOVE "N" TO VALID-DATE-FLAG
003100     ELSE
003200         MOVE "Y" TO VALID-DATE-FLAG
003300         MOVE DEF-DAY   TO DMY-DAY
003400         MOVE DEF-MONTH TO DMY-MONTH
003500         MOVE DEF-YEAR  TO DMY-YEAR.
003600
003700 CHECK-THE-DATE.
003800     IF DATE-IS-VALID
003900         PERFORM CHECK-THE-CALENDAR-RANGES.
004000     IF DATE-IS-VALID
004100         PERFORM BUILD-THE-YYYYMMDD-DATE.
004200
004300 CHECK-THE-CALENDAR-RANGES.
004400     IF DMY-MONTH < 1 OR DMY-MONTH > 12
004500         MOVE "N" TO VALID-DATE-FLAG
004600     ELSE
004700     IF DMY-DAY < 1 OR DMY-DAY > 31
004800         MOVE "N" TO VALID-DATE-FLAG
004900     ELSE
005000     IF (DMY-DAY > 30) AND
005100        (DMY-MONTH = 2 OR 4 OR 6 OR 9 OR 11)
005200         MOVE "N" TO VALID-DATE-FLAG
005300     ELSE
005400     IF DMY-DAY > 29 AND DMY-MONTH = 2
005500         MOVE "N" TO VALID-DATE-FLAG
005600     ELSE
005700     IF DMY-DAY = 29 AND DMY-MONTH = 2
005800         PERFORM CHECK-FOR-LEAP-YEAR.
005900
006000*--------------------------------------------------
006100* A leap year is any year evenly divisible by 4,
006200* but not one that ends in 00 unless it is also
006300* evenly divisible by 400.
006400*--------------------------------------------------
006500 CHECK-FOR-LEAP-YEAR.
006600     DIVIDE DMY-YEAR BY 400 GIVING DATE-QUOTIENT
006700            REMAINDER DATE-REMAINDER.
006800     IF DATE-REMAINDER = 0
006900         MOVE "Y" TO VALID-DATE-FLAG
007000     ELSE
007100         DIVIDE DMY-YEAR BY 100 GIVING DATE-QUOTIENT
007200                REMAINDER DATE-REMAINDER
007300         IF DATE-REMAINDER = 0
007400             MOVE "N" TO VALID-DATE-FLAG
007500         ELSE
007600             DIVIDE DMY-YEAR BY 4 GIVING DATE-QUOTIENT
007700                    REMAINDER DATE-REMAINDER
007800             IF DATE-REMAINDER = 0
007900                 MOVE "Y" TO VALID-DATE-FLAG
008000             ELSE
008100                 MOVE "N" TO VALID-DATE-FLAG.
008200
008300 BUILD-THE-YYYYMMDD-DATE.
008400     MOVE DMY-YEAR  TO DATE-YYYY.
008500     MOVE DMY-MONTH TO DATE-MM.
008600     MOVE DMY-DAY   TO DATE-DD.
