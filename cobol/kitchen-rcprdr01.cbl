000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RCPRDR01.
000300 AUTHOR. R HENDRICKS.
000400 INSTALLATION. DIETARY SYSTEMS UNIT.
000500 DATE-WRITTEN. 05/20/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900* RCPRDR01 - Recipe Reader
001000*
001100* Reads the recipe catalog (RECIPE-FILE) - a header line per
001200* recipe immediately followed by that recipe's ingredient
001300* lines - and splits it into two work files: RECIPE-WORK-FILE
001400* (one row per recipe, numbered in catalog order) and
001500* RECIPE-ING-WORK-FILE (one row per ingredient, carrying the
001600* parent recipe's number the way a voucher line item would
001700* carry its voucher number).  RCPSCH01 reads both.
001800*
001900* Catalog order is preserved by RC-SEQUENCE / RI-RECIPE-SEQ -
002000* it has no bearing on the search itself, matching is by item
002100* name, but it is how RCPSCH01 walks one recipe's ingredients
002200* without a table in working storage.
002300*
002400* A missing or unrecognised unit code on an ingredient line is
002500* fatal - the run is aborted.
002600*---------------------------------------------------------------
002700*----------------------------------------------------------------*
002800* CHANGE LOG                                                     *
002900*----------------------------------------------------------------*
003000*Date      |By  |Ref No  |Description                           *
003100*----------|----|--------|---------------------------------------*
003200*05/20/1987|RH  |DS-0042 |Original coding (built with VNDBLD02   *
003300*          |    |        |as a starting point).                  *
003400*09/02/1987|RH  |DS-0059 |Widened recipe name to 30.              *
003500*03/11/1991|GK  |DS-0134 |Carry catalog order via RC-SEQUENCE     *
003600*          |    |        |instead of trusting file position.     *
003700*11/05/1998|PT  |Y2K-010 |No date fields in this program - note   *
003800*          |    |        |added for the Y2K review file only.    *
003900*02/14/2003|LM  |DS-0189 |Added SLICES unit code, matching the    *
004000*          |    |        |FRIRDR01 fix for sandwich bread counts. *
004100*04/02/2009|DW  |DS-0221 |Close all three files on bad unit abort*
004200*          |    |        |instead of leaving the work files open.*
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "kitchen-slrecp.cbl".
005200
005300     COPY "kitchen-slrcpwk.cbl".
005400
005500     COPY "kitchen-slingwk.cbl".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "kitchen-fdrecp.cbl".
006100
006200     COPY "kitchen-fdrcpwk.cbl".
006300
006400     COPY "kitchen-fdingwk.cbl".
006500
006600 WORKING-STORAGE SECTION.
006700
006800 77  RECIPE-FILE-AT-END           PIC X.
006900     88  RECIPE-FILE-IS-AT-END    VALUE "Y".
007000
007100 01  WS-PROGRESS-COUNTERS.
007200     05  WS-RECIPE-COUNT          PIC 9(03) COMP.
007300     05  WS-INGREDIENT-COUNT      PIC 9(03) COMP.
007400     05  WS-INGREDIENTS-LEFT      PIC 9(03) COMP.
007500*--------------------------------
007600* Zoned twin of the counters above, for the trace DISPLAYs -
007700* COMP fields print fine on this compiler, but the shop has
007800* always kept a DISPLAY-usage view next to any COMP counter
007900* that shows up on an operator message.
008000*--------------------------------
008100 01  WS-PROGRESS-COUNTERS-DISPLAY REDEFINES WS-PROGRESS-COUNTERS.
008200     05  WS-RECIPE-COUNT-DISP     PIC 9(03).
008300     05  WS-INGREDIENT-COUNT-DISP PIC 9(03).
008400     05  WS-INGREDIENTS-LEFT-DISP PIC 9(03).
008500
008600     COPY "kitchen-wsunit01.cbl".
008700
008800 PROCEDURE DIVISION.
008900 PROGRAM-BEGIN.
009000     PERFORM OPENING-PROCEDURE.
009100     PERFORM MAIN-PROCESS.
009200     PERFORM CLOSING-PROCEDURE.
009300
009400 PROGRAM-EXIT.
009500     EXIT PROGRAM.
009600
009700 PROGRAM-DONE.
009800     STOP RUN.
009900
010000 OPENING-PROCEDURE.
010100     MOVE ZEROES TO WS-RECIPE-COUNT.
010200     OPEN INPUT RECIPE-FILE.
010300     OPEN OUTPUT RECIPE-WORK-FILE.
010400     OPEN OUTPUT RECIPE-ING-WORK-FILE.
010500
010600 CLOSING-PROCEDURE.
010700     CLOSE RECIPE-FILE.
010800     CLOSE RECIPE-WORK-FILE.
010900     CLOSE RECIPE-ING-WORK-FILE.
011000
011100*--------------------------------
011200* Catalog order pass - no sorting, no totals.  A header line
011300* is always immediately followed by its own ingredient lines,
011400* so the main loop is driven off the header records only.
011500*--------------------------------
011600 MAIN-PROCESS.
011700     PERFORM READ-NEXT-RECIPE-LINE.
011800     PERFORM PROCESS-ALL-HEADER-LINES
011900         UNTIL RECIPE-FILE-IS-AT-END.
012000
012100 PROCESS-ALL-HEADER-LINES.
012200     PERFORM PROCESS-ONE-RECIPE.
012300
012400 READ-NEXT-RECIPE-LINE.
012500     MOVE "N" TO RECIPE-FILE-AT-END.
012600     READ RECIPE-FILE
012700         AT END
012800         MOVE "Y" TO RECIPE-FILE-AT-END.
012900
013000*--------------------------------
013100* One header record plus its RH-INGREDIENT-COUNT ingredient
013200* records.
013300*--------------------------------
013400 PROCESS-ONE-RECIPE.
013500     ADD 1 TO WS-RECIPE-COUNT.
013600     PERFORM WRITE-THE-RECIPE-HEADER.
013700     MOVE RH-INGREDIENT-COUNT TO WS-INGREDIENTS-LEFT.
013800     MOVE ZEROES TO WS-INGREDIENT-COUNT.
013900     PERFORM READ-NEXT-RECIPE-LINE.
014000     PERFORM PROCESS-ONE-INGREDIENT
014100         UNTIL WS-INGREDIENT-COUNT = WS-INGREDIENTS-LEFT.
014200
014300 WRITE-THE-RECIPE-HEADER.
014400     MOVE WS-RECIPE-COUNT      TO RC-SEQUENCE.
014500     MOVE RH-RECIPE-NAME       TO RC-NAME.
014600     MOVE RH-INGREDIENT-COUNT  TO RC-INGREDIENT-COUNT.
014700     WRITE RECIPE-HEADER-RECORD.
014800
014900*--------------------------------
015000* RCPRDR01 trusts the catalog to supply exactly
015100* RH-INGREDIENT-COUNT ingredient lines per header, the same
015200* way BILRPT02 trusts the voucher file to carry one vendor
015300* number per voucher - there is no look-ahead past the count.
015400*--------------------------------
015500 PROCESS-ONE-INGREDIENT.
015600     ADD 1 TO WS-INGREDIENT-COUNT.
015700     PERFORM VALIDATE-THE-INGREDIENT-UNIT.
015800     PERFORM WRITE-THE-INGREDIENT.
015900     PERFORM READ-NEXT-RECIPE-LINE.
016000
016100 VALIDATE-THE-INGREDIENT-UNIT.
016200     MOVE RG-UNIT TO UNIT-CODE-FIELD.
016300     IF NOT UNIT-CODE-IS-VALID
016400         PERFORM ABORT-ON-BAD-UNIT.
016500
016600 WRITE-THE-INGREDIENT.
016700     MOVE WS-RECIPE-COUNT     TO RI-RECIPE-SEQ.
016800     MOVE WS-INGREDIENT-COUNT TO RI-LINE-NUMBER.
016900     MOVE RG-ITEM-NAME        TO RI-ITEM-NAME.
017000     MOVE RG-AMOUNT           TO RI-AMOUNT.
017100     MOVE RG-UNIT             TO RI-UNIT.
017200     WRITE RECIPE-INGREDIENT-RECORD.
017300
017400*--------------------------------
017500* Fatal input error - abort the run, do not skip the record.
017600*--------------------------------
017700 ABORT-ON-BAD-UNIT.
017800     DISPLAY "RCPRDR01 - BAD UNIT CODE, RECIPE "
017900             WS-RECIPE-COUNT " INGREDIENT " WS-INGREDIENT-COUNT.
018000     CLOSE RECIPE-FILE.
018100     CLOSE RECIPE-WORK-FILE.
018200     CLOSE RECIPE-ING-WORK-FILE.
018300     STOP RUN.
