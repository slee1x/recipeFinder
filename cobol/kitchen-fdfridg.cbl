000100*---------------------------------------------------------------
000200* fdfridg.cbl - FD for the fridge snapshot file (FRIDGE-FILE).
000300*
000400* One text line per fridge item, comma delimited, no header:
000500*     item,amount,unit,date(dd/MM/yyyy)
000600* FRIRDR01 UNSTRINGs FI-INPUT-LINE into the working fields in
000700* kitchen-wsunit01.cbl / kitchen-wsdate01.cbl before it is
000800* written out as a FRIDGE-ITEM to FRIDGE-WORK.
000900*---------------------------------------------------------------
001000 FD  FRIDGE-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  FI-INPUT-LINE.
001300     05  FI-INPUT-TEXT                PIC X(59).
001400     05  FILLER                       PIC X(01).
