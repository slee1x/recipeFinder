000100*---------------------------------------------------------------
000200* slrcpwk.cbl - SELECT clause for the recipe header work file.
000300* Keyed by RC-SEQUENCE so RCPSCH01 can read it in the order
000400* RCPRDR01 assigned (catalog/file order, same as the old
000500* recipeArray) and so RECIPE-ING-WORK detail lines can be
000600* joined back to their header by that same number, the way
000700* VOUCHER-FILE is joined back to VENDOR-FILE by vendor number.
000800*---------------------------------------------------------------
000900     SELECT RECIPE-WORK-FILE
001000         ASSIGN TO "RCPWK"
001100         ORGANIZATION IS INDEXED
001200         RECORD KEY IS RC-SEQUENCE
001300         ACCESS MODE IS DYNAMIC.
