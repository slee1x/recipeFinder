000100*---------------------------------------------------------------
000200* fdrecp.cbl - FD for the recipe catalog file (RECIPE-FILE).
000300*
000400* Replaces the old punch-card-style catalog layout with a
000500* header/detail pair of line types, the same way the voucher
000600* side carries a header card and its detail cards - a recipe
000700* header followed immediately by its ingredient lines, in file order:
000800*     H  recipe-name(30)        ingredient-count(3)
000900*     I  item-name(20) amount(5) unit(6)
001000* RC-TYPE-CODE tells RCPRDR01 which view to apply.
001100*---------------------------------------------------------------
001200 FD  RECIPE-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  RC-INPUT-RECORD.
001500     05  RC-TYPE-CODE              PIC X(01).
001600     05  FILLER                    PIC X(59).
001700 01  RC-HEADER-VIEW REDEFINES RC-INPUT-RECORD.
001800     05  RH-TYPE-CODE              PIC X(01).
001900     05  RH-RECIPE-NAME            PIC X(30).
002000     05  RH-INGREDIENT-COUNT       PIC 9(03).
002100     05  FILLER                    PIC X(26).
002200 01  RC-INGREDIENT-VIEW REDEFINES RC-INPUT-RECORD.
002300     05  RG-TYPE-CODE              PIC X(01).
002400     05  RG-ITEM-NAME              PIC X(20).
002500     05  RG-AMOUNT                 PIC 9(05).
002600     05  RG-UNIT                   PIC X(06).
002700     05  FILLER                    PIC X(28).
