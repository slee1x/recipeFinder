000100*---------------------------------------------------------------
000200* wsunit01.cbl - working storage copy file for the closed set
000300* of unit-of-measure codes.  Kept as 88-levels over a single
000400* field the way VALID-DATE-FLAG is in wsdate01.cbl, so both
000500* readers can COPY one switch instead of each declaring its
000600* own VALUE list and drifting apart over time.
000700*
000800* Move the candidate text to UNIT-CODE-FIELD, then test
000900* UNIT-CODE-IS-VALID.  Matching is case sensitive - the
001000* catalog and the fridge snapshot both carry the codes in
001100* lower case, and an upper case code is NOT the same code.
001200*---------------------------------------------------------------
001300 77  UNIT-CODE-FIELD            PIC X(06).
001400     88  UNIT-CODE-IS-VALID     VALUES "of    " "grams "
001500                                       "ml    " "slices".
