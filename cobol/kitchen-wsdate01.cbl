000100*---------------------------------------------------------------
000200* wsdate01.cbl - working storage copy file for date parsing
000300* and validation.
000400*
000500* Adapted off the old DATE05 working storage for a dd/MM/yyyy
000600* source field instead of the MM/DD/YYYY keyed field DATE05
000700* was built for - the fridge CSV and the recipe catalog both
000800* carry the day ahead of the month.
000900*---------------------------------------------------------------
001000 77  DATE-ENTRY-FIELD      PIC X(10).
001100 01  DATE-ENTRY-FIELD-PARTS REDEFINES DATE-ENTRY-FIELD.
001200     05  DEF-DAY           PIC X(02).
001300     05  FILLER            PIC X(01).
001400     05  DEF-MONTH         PIC X(02).
001500     05  FILLER            PIC X(01).
001600     05  DEF-YEAR          PIC X(04).
001700
001800 77  DATE-DDMMYYYY         PIC 9(08).
001900 01  DATE-DDMMYYYY-PARTS REDEFINES DATE-DDMMYYYY.
002000     05  DMY-DAY           PIC 99.
002100     05  DMY-MONTH         PIC 99.
002200     05  DMY-YEAR          PIC 9999.
002300
002400 77  VALID-DATE-FLAG       PIC X.
002500     88  DATE-IS-INVALID   VALUE "N".
002600     88  DATE-IS-VALID     VALUE "Y".
002700
002800 77  DATE-QUOTIENT         PIC 9999 COMP.
002900 77  DATE-REMAINDER        PIC 9999 COMP.
003000
003100 01  DATE-YYYYMMDD         PIC 9(08).
003200 01  FILLER REDEFINES DATE-YYYYMMDD.
003300     05  DATE-YYYY         PIC 9999.
003400     05  DATE-MM           PIC 99.
003500     05  DATE-DD           PIC 99.
