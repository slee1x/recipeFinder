000100*---------------------------------------------------------------
000200* slingwk.cbl - SELECT clause for the recipe ingredient detail
000300* work file.  Access is dynamic because RCPSCH01 reads every
000400* ingredient belonging to one recipe before it moves on to
000500* the next header, the same start/read-next pattern VNINNM01
000600* uses against the vendor file.
000700*---------------------------------------------------------------
000800     SELECT RECIPE-ING-WORK-FILE
000900         ASSIGN TO "INGWK"
001000         ORGANIZATION IS INDEXED
001100         RECORD KEY IS RI-DETAIL-KEY
001200         ACCESS MODE IS DYNAMIC.
