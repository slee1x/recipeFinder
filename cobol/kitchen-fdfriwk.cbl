000100*---------------------------------------------------------------
000200* fdfriwk.cbl - FD for the parsed fridge work file (one record
000300* per fridge item line, after FRIRDR01 has split and validated
000400* the CSV text).  This is the FRIDGE-ITEM record layout from
000500* the specification.
000600*---------------------------------------------------------------
000700 FD  FRIDGE-WORK-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  FRIDGE-ITEM.
001000     05  FI-ITEM-NAME              PIC X(20).
001100     05  FI-AMOUNT                 PIC 9(05).
001200     05  FI-UNIT                   PIC X(06).
001300     05  FI-USE-BY-DATE            PIC 9(08).
001400     05  FILLER                    PIC X(21).
