000100*---------------------------------------------------------------
000200* fdingwk.cbl - FD for the recipe ingredient detail work file.
000300* This is the RECIPE-INGREDIENT record layout from the
000400* specification, with RI-RECIPE-SEQ carrying the parent
000500* recipe's RC-SEQUENCE and RI-LINE-NUMBER carrying the
000600* ingredient's position within that recipe (file order, the
000700* way the old catalog cards preserved ingredient order).
000800* RI-DETAIL-KEY is the two fields together, made unique for
000900* the indexed file the way a line item key is built from an
001000* order number plus a line number.
001100*---------------------------------------------------------------
001200 FD  RECIPE-ING-WORK-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  RECIPE-INGREDIENT-RECORD.
001500     05  RI-DETAIL-KEY.
001600         10  RI-RECIPE-SEQ         PIC 9(03).
001700         10  RI-LINE-NUMBER        PIC 9(03).
001800     05  RI-ITEM-NAME              PIC X(20).
001900     05  RI-AMOUNT                 PIC 9(05).
002000     05  RI-UNIT                   PIC X(06).
002100     05  FILLER                    PIC X(15).
