000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RCPFND01.
000300 AUTHOR. R HENDRICKS.
000400 INSTALLATION. DIETARY SYSTEMS UNIT.
000500 DATE-WRITTEN. 06/22/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900* RCPFND01 - Recipe Finder
001000*
001100* Batch driver.  Calls the three worker programs in order and
001200* is done - this is a batch job, not the old voucher menu it
001300* was built from, so there is no operator pick loop here, just
001400* the straight-line CALL chain the menu used to dispatch.
001500*
001600*    FRIRDR01 - parse the fridge snapshot
001700*    RCPRDR01 - parse the recipe catalog
001800*    RCPSCH01 - combine, match, write the result line
001900*
002000* No parameters are passed on the CALLs - each worker reads and
002100* writes its own files, the same way VCHMNU01 never passed
002200* anything to VCHMNT01, BILRPT03 or VCHSEL01, it just let them
002300* open the shared voucher file themselves.
002400*---------------------------------------------------------------
002500*----------------------------------------------------------------*
002600* CHANGE LOG                                                     *
002700*----------------------------------------------------------------*
002800*Date      |By  |Ref No  |Description                           *
002900*----------|----|--------|---------------------------------------*
003000*06/22/1987|RH  |DS-0046 |Original coding (built on VCHMNU01,     *
003100*          |    |        |menu pick loop removed).                *
003200*09/02/1987|RH  |DS-0061 |Added a completion message - operations *
003300*          |    |        |asked for something on the console when *
003400*          |    |        |the job ends clean.                     *
003500*03/11/1991|GK  |DS-0136 |No change to this program - logged here *
003600*          |    |        |only because DS-0134/0135 touched the   *
003700*          |    |        |programs it calls.                      *
003800*11/05/1998|PT  |Y2K-012 |No date fields in this program - note   *
003900*          |    |        |added for the Y2K review file only.    *
004000*04/02/2009|DW  |DS-0223 |No change to this program - logged here *
004100*          |    |        |only because DS-0221/0222 touched the   *
004200*          |    |        |programs it calls.                      *
004300*11/14/2011|CN  |DS-0240 |Added a step number to the start/complete*
004400*          |    |        |console messages per operations request.*
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700
005800*--------------------------------
005900* Run date and time for the start/complete console messages -
006000* operations wanted something with a date on it to paste into
006100* the run log, not just a bare "STARTING"/"COMPLETE".
006200*--------------------------------
006300 77  WS-RUN-DATE                  PIC 9(08).
006400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
006500     05  WS-RUN-YEAR               PIC 9999.
006600     05  WS-RUN-MONTH              PIC 99.
006700     05  WS-RUN-DAY                PIC 99.
006800
006900 77  WS-RUN-TIME                  PIC 9(08).
007000 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
007100     05  WS-RUN-HOUR               PIC 99.
007200     05  WS-RUN-MINUTE             PIC 99.
007300     05  WS-RUN-SECOND             PIC 99.
007400     05  WS-RUN-HUNDREDTH          PIC 99.
007500
007600*--------------------------------
007700* Which of the three workers the driver is on - carried on the
007800* completion message per DS-0240 below, so operations can tell
007900* from the console how far a run got before it ended.
008000*--------------------------------
008100 01  WS-STEP-COUNTER.
008200     05  WS-STEP-NUMBER            PIC 9(02) COMP.
008300 01  WS-STEP-COUNTER-DISPLAY REDEFINES WS-STEP-COUNTER.
008400     05  WS-STEP-NUMBER-DISP       PIC 99.
008500
008600 PROCEDURE DIVISION.
008700 PROGRAM-BEGIN.
008800     PERFORM OPENING-PROCEDURE.
008900     PERFORM MAIN-PROCESS.
009000     PERFORM CLOSING-PROCEDURE.
009100
009200 PROGRAM-EXIT.
009300     EXIT PROGRAM.
009400
009500 PROGRAM-DONE.
009600     STOP RUN.
009700
009800 OPENING-PROCEDURE.
009900     MOVE ZEROES TO WS-STEP-NUMBER.
010000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
010100     ACCEPT WS-RUN-TIME FROM TIME.
010200     DISPLAY "RCPFND01 - RECIPE FINDER STARTING "
010300             WS-RUN-YEAR "-" WS-RUN-MONTH "-" WS-RUN-DAY " "
010400             WS-RUN-HOUR ":" WS-RUN-MINUTE ":" WS-RUN-SECOND.
010500
010600 CLOSING-PROCEDURE.
010700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
010800     ACCEPT WS-RUN-TIME FROM TIME.
010900     DISPLAY "RCPFND01 - RECIPE FINDER COMPLETE "
011000             WS-RUN-YEAR "-" WS-RUN-MONTH "-" WS-RUN-DAY " "
011100             WS-RUN-HOUR ":" WS-RUN-MINUTE ":" WS-RUN-SECOND
011200             " STEP " WS-STEP-NUMBER-DISP.
011300
011400 MAIN-PROCESS.
011500     PERFORM READ-THE-FRIDGE-FILE.
011600     PERFORM READ-THE-RECIPE-FILE.
011700     PERFORM SEARCH-FOR-A-RECIPE.
011800
011900 READ-THE-FRIDGE-FILE.
012000     ADD 1 TO WS-STEP-NUMBER.
012100     CALL "frirdr01".
012200
012300 READ-THE-RECIPE-FILE.
012400     ADD 1 TO WS-STEP-NUMBER.
012500     CALL "rcprdr01".
012600
012700 SEARCH-FOR-A-RECIPE.
012800     ADD 1 TO WS-STEP-NUMBER.
012900     CALL "rcpsch01".
