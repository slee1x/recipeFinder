000100*---------------------------------------------------------------
000200* slresult.cbl - SELECT clause for the job's single decision
000300* line, printed the way BILRPT02 prints to PRINTER-FILE.
000400*---------------------------------------------------------------
000500     SELECT RESULT-FILE
000600         ASSIGN TO "RESULT"
000700         ORGANIZATION IS LINE SEQUENTIAL.
