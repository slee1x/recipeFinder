000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRIRDR01.
000300 AUTHOR. R HENDRICKS.
000400 INSTALLATION. DIETARY SYSTEMS UNIT.
000500 DATE-WRITTEN. 05/14/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900* FRIRDR01 - Fridge Reader
001000*
001100* Reads the fridge snapshot (FRIDGE-FILE), one comma delimited
001200* line per item on hand, and builds the parsed fridge work
001300* file (FRIDGE-WORK-FILE) that the search step reads.  No
001400* filtering and no combining of duplicate items happens here -
001500* this program's only job is parse-and-collect, the same as
001600* the old VCHBLD01 just created an empty file for a later
001700* step to fill.
001800*
001900* A bad amount, a bad unit code or a date that does not parse
002000* as a real calendar date are fatal - the run is aborted, the
002100* bad line is NOT skipped, because a partial fridge snapshot
002200* would silently change the outcome of the recipe search.
002300*---------------------------------------------------------------
002400*----------------------------------------------------------------*
002500* CHANGE LOG                                                     *
002600*----------------------------------------------------------------*
002700*Date      |By  |Ref No  |Description                           *
002800*----------|----|--------|---------------------------------------*
002900*05/14/1987|RH  |DS-0041 |Original coding.                       *
003000*09/02/1987|RH  |DS-0058 |Widened item name to 20 per new        *
003100*          |    |        |catalog cards.                         *
003200*03/11/1991|GK  |DS-0133 |Fixed UNSTRING overflow on short lines.*
003300*07/23/1993|GK  |DS-0151 |Added abort on unrecognised unit code. *
003400*11/05/1998|PT  |Y2K-009 |Four digit year carried end to end -   *
003500*          |    |        |no century window assumptions made.    *
003600*02/14/2003|LM  |DS-0188 |Added SLICES unit code for sandwich    *
003700*          |    |        |bread counts, per dietary request.     *
003800*08/09/2007|DW  |DS-0214 |Abort now closes both files before     *
003900*          |    |        |STOP RUN - operator was seeing a lock  *
004000*          |    |        |held over from an aborted run.         *
004100*03/19/2012|CN  |DS-0248 |Clear WS-SPLIT-FIELDS before each       *
004200*          |    |        |UNSTRING - a short line was validating  *
004300*          |    |        |against the prior line's leftover unit  *
004400*          |    |        |and date text instead of hitting abort. *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "kitchen-slfridg.cbl".
005400
005500     COPY "kitchen-slfriwk.cbl".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "kitchen-fdfridg.cbl".
006100
006200     COPY "kitchen-fdfriwk.cbl".
006300
006400 WORKING-STORAGE SECTION.
006500
006600 77  FRIDGE-FILE-AT-END           PIC X.
006700     88  FRIDGE-FILE-IS-AT-END    VALUE "Y".
006800
006900 77  WS-LINE-COUNT                PIC 9(05) COMP.
007000
007100 01  WS-SPLIT-FIELDS.
007200     05  WS-ITEM-NAME             PIC X(20).
007300     05  WS-AMOUNT-TEXT           PIC X(05).
007400     05  WS-UNIT-TEXT             PIC X(06).
007500     05  WS-DATE-TEXT             PIC X(10).
007600
007700 77  WS-AMOUNT-LEN                PIC 9(02) COMP.
007800 77  WS-AMOUNT-NUMERIC-TEST       PIC 9(05).
007900
008000     COPY "kitchen-wsunit01.cbl".
008100
008200     COPY "kitchen-wsdate01.cbl".
008300
008400 PROCEDURE DIVISION.
008500 PROGRAM-BEGIN.
008600     PERFORM OPENING-PROCEDURE.
008700     PERFORM MAIN-PROCESS.
008800     PERFORM CLOSING-PROCEDURE.
008900
009000 PROGRAM-EXIT.
009100     EXIT PROGRAM.
009200
009300 PROGRAM-DONE.
009400     STOP RUN.
009500
009600 OPENING-PROCEDURE.
009700     MOVE ZEROES TO WS-LINE-COUNT.
009800     OPEN INPUT FRIDGE-FILE.
009900     OPEN OUTPUT FRIDGE-WORK-FILE.
010000
010100 CLOSING-PROCEDURE.
010200     CLOSE FRIDGE-FILE.
010300     CLOSE FRIDGE-WORK-FILE.
010400
010500*--------------------------------
010600* Straight parse-and-collect pass - no sorting, no totals.
010700*--------------------------------
010800 MAIN-PROCESS.
010900     PERFORM READ-NEXT-FRIDGE-LINE.
011000     PERFORM PROCESS-ALL-FRIDGE-LINES
011100         UNTIL FRIDGE-FILE-IS-AT-END.
011200
011300 PROCESS-ALL-FRIDGE-LINES.
011400     PERFORM PROCESS-THIS-FRIDGE-LINE.
011500     PERFORM READ-NEXT-FRIDGE-LINE.
011600
011700 READ-NEXT-FRIDGE-LINE.
011800     MOVE "N" TO FRIDGE-FILE-AT-END.
011900     READ FRIDGE-FILE
012000         AT END
012100         MOVE "Y" TO FRIDGE-FILE-AT-END.
012200
012300*--------------------------------
012400* Parse one CSV line: item, amount, unit, date(dd/MM/yyyy).
012500*--------------------------------
012600 PROCESS-THIS-FRIDGE-LINE.
012700     ADD 1 TO WS-LINE-COUNT.
012800     PERFORM SPLIT-THE-FRIDGE-LINE.
012900     PERFORM VALIDATE-THE-AMOUNT.
013000     PERFORM VALIDATE-THE-UNIT.
013100     PERFORM VALIDATE-THE-DATE.
013200     PERFORM BUILD-THE-FRIDGE-ITEM.
013300     PERFORM WRITE-THE-FRIDGE-ITEM.
013400
013500*--------------------------------
013600* WS-SPLIT-FIELDS is cleared before every UNSTRING - a line with
013700* fewer than four comma delimited fields must not be validated
013800* against the prior line's leftover unit or date text, it must
013900* fail VALIDATE-THE-UNIT/VALIDATE-THE-DATE on blanks instead.
014000*--------------------------------
014100 SPLIT-THE-FRIDGE-LINE.
014200     MOVE SPACES TO WS-SPLIT-FIELDS.
014300     MOVE ZERO TO WS-AMOUNT-LEN.
014400     UNSTRING FI-INPUT-TEXT DELIMITED BY ","
014500         INTO WS-ITEM-NAME,
014600              WS-AMOUNT-TEXT COUNT IN WS-AMOUNT-LEN,
014700              WS-UNIT-TEXT, WS-DATE-TEXT
014800         ON OVERFLOW
014900         PERFORM ABORT-ON-BAD-LINE.
015000
015100*--------------------------------
015200* WS-AMOUNT-TEXT is left justified and space padded by the
015300* UNSTRING above, so the NUMERIC test runs only against the
015400* digits the line actually carried (WS-AMOUNT-LEN of them) -
015500* testing the whole five byte field would fail on the
015600* trailing spaces of a short amount such as "20".
015700*--------------------------------
015800 VALIDATE-THE-AMOUNT.
015900     IF WS-AMOUNT-LEN = 0
016000         PERFORM ABORT-ON-BAD-AMOUNT.
016100     IF WS-AMOUNT-TEXT(1:WS-AMOUNT-LEN) NOT NUMERIC
016200         PERFORM ABORT-ON-BAD-AMOUNT.
016300     MOVE WS-AMOUNT-TEXT(1:WS-AMOUNT-LEN) TO WS-AMOUNT-NUMERIC-TEST.
016400
016500 VALIDATE-THE-UNIT.
016600     MOVE WS-UNIT-TEXT TO UNIT-CODE-FIELD.
016700     IF NOT UNIT-CODE-IS-VALID
016800         PERFORM ABORT-ON-BAD-UNIT.
016900
017000 VALIDATE-THE-DATE.
017100     MOVE WS-DATE-TEXT TO DATE-ENTRY-FIELD.
017200     PERFORM SPLIT-THE-DATE-FIELD.
017300     PERFORM CHECK-THE-DATE.
017400     IF DATE-IS-INVALID
017500         PERFORM ABORT-ON-BAD-DATE.
017600
017700 BUILD-THE-FRIDGE-ITEM.
017800     MOVE WS-ITEM-NAME  TO FI-ITEM-NAME.
017900     MOVE WS-AMOUNT-NUMERIC-TEST TO FI-AMOUNT.
018000     MOVE WS-UNIT-TEXT  TO FI-UNIT.
018100     MOVE DATE-YYYYMMDD TO FI-USE-BY-DATE.
018200
018300 WRITE-THE-FRIDGE-ITEM.
018400     WRITE FRIDGE-ITEM.
018500
018600*--------------------------------
018700* Fatal input errors - abort the run, do not skip the record.
018800*--------------------------------
018900 ABORT-ON-BAD-LINE.
019000     DISPLAY "FRIRDR01 - BAD FRIDGE LINE " WS-LINE-COUNT.
019100     PERFORM ABORT-THE-RUN.
019200
019300 ABORT-ON-BAD-AMOUNT.
019400     DISPLAY "FRIRDR01 - BAD AMOUNT ON LINE " WS-LINE-COUNT.
019500     PERFORM ABORT-THE-RUN.
019600
019700 ABORT-ON-BAD-UNIT.
019800     DISPLAY "FRIRDR01 - BAD UNIT CODE ON LINE " WS-LINE-COUNT.
019900     PERFORM ABORT-THE-RUN.
020000
020100 ABORT-ON-BAD-DATE.
020200     DISPLAY "FRIRDR01 - BAD USE-BY DATE ON LINE " WS-LINE-COUNT.
020300     PERFORM ABORT-THE-RUN.
020400
020500 ABORT-THE-RUN.
020600     CLOSE FRIDGE-FILE.
020700     CLOSE FRIDGE-WORK-FILE.
020800     STOP RUN.
020900*--------------------------------
021000* Date parsing routines.
021100*--------------------------------
021200     COPY "kitchen-pldate01.cbl".
021300
