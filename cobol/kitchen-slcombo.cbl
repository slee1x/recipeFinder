000100*---------------------------------------------------------------
000200* slcombo.cbl - SELECT clause for the combined fridge file.
000300* RCPSCH01 rebuilds this file fresh every run (same idea as
000400* CTLBLD01 building a fresh control file) from the unexpired
000500* FRIDGE-WORK rows, one record per distinct item name, keyed
000600* by item name so the recipe match step can look an
000700* ingredient up directly instead of scanning.
000800*---------------------------------------------------------------
000900     SELECT COMBINED-FRIDGE-FILE
001000         ASSIGN TO "COMBO"
001100         ORGANIZATION IS INDEXED
001200         RECORD KEY IS CF-ITEM-NAME
001300         ACCESS MODE IS DYNAMIC.
