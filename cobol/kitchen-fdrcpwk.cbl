000100*---------------------------------------------------------------
000200* fdrcpwk.cbl - FD for the recipe header work file.  This is
000300* the RECIPE record layout from the specification; the
000400* repeating ingredient group lives in the RECIPE-ING-WORK
000500* file (kitchen-fdingwk.cbl), joined by RC-SEQUENCE.
000600*---------------------------------------------------------------
000700 FD  RECIPE-WORK-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  RECIPE-HEADER-RECORD.
001000     05  RC-SEQUENCE               PIC 9(03).
001100     05  RC-NAME                   PIC X(30).
001200     05  RC-INGREDIENT-COUNT       PIC 9(03).
001300     05  FILLER                    PIC X(20).
