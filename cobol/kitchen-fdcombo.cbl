000100*---------------------------------------------------------------
000200* fdcombo.cbl - FD for the combined fridge file.  This is the
000300* COMBINED-FRIDGE-ITEM record layout from the specification -
000400* one row per distinct item name, CF-AMOUNT the running sum
000500* and CF-MIN-USE-BY-DATE the running minimum use-by date
000600* across every unexpired FRIDGE-ITEM row sharing that name.
000700*---------------------------------------------------------------
000800 FD  COMBINED-FRIDGE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  COMBINED-FRIDGE-ITEM.
001100     05  CF-ITEM-NAME              PIC X(20).
001200     05  CF-AMOUNT                 PIC 9(05).
001300     05  CF-UNIT                   PIC X(06).
001400     05  CF-MIN-USE-BY-DATE        PIC 9(08).
001500     05  FILLER                    PIC X(21).
