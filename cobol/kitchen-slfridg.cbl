000100*---------------------------------------------------------------
000200* slfridg.cbl - SELECT clause for the fridge snapshot file.
000300* Carried over from the voucher SELECT copies - one sl-copy
000400* per file, named for the file it serves.
000500*---------------------------------------------------------------
000600     SELECT FRIDGE-FILE
000700         ASSIGN TO "FRIDGE"
000800         ORGANIZATION IS LINE SEQUENTIAL.
