000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RCPSCH01.
000300 AUTHOR. R HENDRICKS.
000400 INSTALLATION. DIETARY SYSTEMS UNIT.
000500 DATE-WRITTEN. 06/15/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900* RCPSCH01 - Search Recipe
001000*
001100* The matching engine.  Reads the parsed fridge work file built
001200* by FRIRDR01 and the recipe work files built by RCPRDR01, and
001300* decides which single recipe to cook tonight.
001400*
001500* Pass 1 drops any fridge item that is already expired as of
001600* today and folds what is left into COMBINED-FRIDGE-FILE, one
001700* row per distinct item name (amount summed, earliest use-by
001800* date kept) - the same running-total-by-key idea as the old
001900* vendor/voucher total-by-vendor logic, just keyed by item name
002000* instead of vendor number.
002100*
002200* Pass 2 walks the recipe catalog in catalog order.  A recipe is
002300* a candidate only if every one of its ingredients is found in
002400* COMBINED-FRIDGE-FILE in sufficient quantity - one missing or
002500* short ingredient drops the whole recipe, there is no partial
002600* credit.  Among the candidates, the one whose matched ingredi-
002700* ents carry the earliest combined use-by date is kept, the same
002800* running-minimum-wins logic BILRPT02 uses for its due date
002900* column, except here it is a keep-best instead of a print.
003000*
003100* Ties keep the earlier recipe - the running best is only
003200* replaced on a strict less-than, never on equal.
003300*---------------------------------------------------------------
003400*----------------------------------------------------------------*
003500* CHANGE LOG                                                     *
003600*----------------------------------------------------------------*
003700*Date      |By  |Ref No  |Description                           *
003800*----------|----|--------|---------------------------------------*
003900*06/15/1987|RH  |DS-0045 |Original coding - combine and match    *
004000*          |    |        |engine.                                *
004100*09/02/1987|RH  |DS-0060 |Widened recipe name to 30 to match the  *
004200*          |    |        |catalog.                                *
004300*03/11/1991|GK  |DS-0135 |Walk ingredients with START/READ NEXT   *
004400*          |    |        |on the keyed work file rather than      *
004500*          |    |        |reading a whole recipe into storage.    *
004600*07/23/1993|GK  |DS-0153 |Reuse LOOK-UP-COMBINED-ITEM for both    *
004700*          |    |        |the combine pass and the match pass.    *
004800*11/05/1998|PT  |Y2K-011 |Replaced the two digit ACCEPT FROM DATE *
004900*          |    |        |with the four digit YYYYMMDD form - no  *
005000*          |    |        |century window assumptions made, same   *
005100*          |    |        |as the FRIRDR01 fix.                    *
005200*02/14/2003|LM  |DS-0190 |Added SLICES unit code, matching the    *
005300*          |    |        |FRIRDR01/RCPRDR01 fix.                  *
005400*04/02/2009|DW  |DS-0222 |Rebuild COMBINED-FRIDGE-FILE fresh each *
005500*          |    |        |run instead of trusting a prior run's   *
005600*          |    |        |leftover file - dietary was getting     *
005700*          |    |        |stale totals on a rerun.                *
005800*----------------------------------------------------------------*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     COPY "kitchen-slfriwk.cbl".
006700
006800     COPY "kitchen-slcombo.cbl".
006900
007000     COPY "kitchen-slrcpwk.cbl".
007100
007200     COPY "kitchen-slingwk.cbl".
007300
007400     COPY "kitchen-slresult.cbl".
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900     COPY "kitchen-fdfriwk.cbl".
008000
008100     COPY "kitchen-fdcombo.cbl".
008200
008300     COPY "kitchen-fdrcpwk.cbl".
008400
008500     COPY "kitchen-fdingwk.cbl".
008600
008700     COPY "kitchen-fdresult.cbl".
008800
008900 WORKING-STORAGE SECTION.
009000
009100 77  FRIDGE-WORK-FILE-AT-END      PIC X.
009200     88  FRIDGE-WORK-FILE-IS-AT-END   VALUE "Y".
009300
009400 77  RECIPE-WORK-FILE-AT-END      PIC X.
009500     88  RECIPE-WORK-FILE-IS-AT-END  VALUE "Y".
009600
009700 77  WS-COMBINED-ITEM-FOUND       PIC X.
009800     88  COMBINED-ITEM-WAS-FOUND     VALUE "Y".
009900
010000 77  WS-RECIPE-SATISFIABLE-FLAG   PIC X.
010100     88  RECIPE-IS-SATISFIABLE       VALUE "Y".
010200     88  RECIPE-IS-NOT-SATISFIABLE   VALUE "N".
010300
010400 77  WS-WINNER-FOUND              PIC X.
010500     88  WINNER-WAS-FOUND             VALUE "Y".
010600
010700 01  WS-PROGRESS-COUNTERS.
010800     05  WS-INGREDIENT-INDEX      PIC 9(03) COMP.
010900     05  WS-RECIPE-SEQUENCE-WORK  PIC 9(03) COMP.
011000*--------------------------------
011100* Zoned twin of the counters above, for the trace DISPLAYs -
011200* this shop keeps a DISPLAY-usage view next to any COMP counter
011300* that shows up on an operator message.
011400*--------------------------------
011500 01  WS-PROGRESS-COUNTERS-DISPLAY REDEFINES WS-PROGRESS-COUNTERS.
011600     05  WS-INGREDIENT-INDEX-DISP     PIC 9(03).
011700     05  WS-RECIPE-SEQUENCE-WORK-DISP PIC 9(03).
011800
011900 77  WS-CANDIDATE-DATE            PIC 9(08).
012000
012100 77  WS-BEST-DATE                 PIC 9(08).
012200 01  WS-BEST-DATE-PARTS REDEFINES WS-BEST-DATE.
012300     05  WS-BEST-YEAR              PIC 9999.
012400     05  WS-BEST-MONTH             PIC 99.
012500     05  WS-BEST-DAY               PIC 99.
012600
012700 77  WS-BEST-NAME                 PIC X(30).
012800
012900 77  WS-TODAY-DATE                PIC 9(08).
013000 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
013100     05  WS-TODAY-YEAR             PIC 9999.
013200     05  WS-TODAY-MONTH            PIC 99.
013300     05  WS-TODAY-DAY              PIC 99.
013400
013500 PROCEDURE DIVISION.
013600 PROGRAM-BEGIN.
013700     PERFORM OPENING-PROCEDURE.
013800     PERFORM MAIN-PROCESS.
013900     PERFORM CLOSING-PROCEDURE.
014000
014100 PROGRAM-EXIT.
014200     EXIT PROGRAM.
014300
014400 PROGRAM-DONE.
014500     STOP RUN.
014600
014700 OPENING-PROCEDURE.
014800     MOVE "N" TO WS-WINNER-FOUND.
014900     OPEN INPUT FRIDGE-WORK-FILE.
015000     OPEN OUTPUT COMBINED-FRIDGE-FILE.
015100     CLOSE COMBINED-FRIDGE-FILE.
015200     OPEN I-O COMBINED-FRIDGE-FILE.
015300     OPEN INPUT RECIPE-WORK-FILE.
015400     OPEN INPUT RECIPE-ING-WORK-FILE.
015500     OPEN OUTPUT RESULT-FILE.
015600
015700 CLOSING-PROCEDURE.
015800     CLOSE FRIDGE-WORK-FILE.
015900     CLOSE COMBINED-FRIDGE-FILE.
016000     CLOSE RECIPE-WORK-FILE.
016100     CLOSE RECIPE-ING-WORK-FILE.
016200     CLOSE RESULT-FILE.
016300
016400 MAIN-PROCESS.
016500     PERFORM GET-TODAYS-DATE.
016600     PERFORM FILTER-AND-COMBINE-FRIDGE.
016700     PERFORM MATCH-ALL-RECIPES.
016800     PERFORM WRITE-THE-RESULT.
016900
017000*--------------------------------
017100* Four digit year, straight off the system clock - see the Y2K
017200* change log entry above.
017300*--------------------------------
017400 GET-TODAYS-DATE.
017500     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
017600     DISPLAY "RCPSCH01 - SEARCH DATE IS " WS-TODAY-YEAR "-"
017700             WS-TODAY-MONTH "-" WS-TODAY-DAY.
017800
017900*--------------------------------
018000* Pass 1 - drop expired fridge rows, fold what is left into
018100* COMBINED-FRIDGE-FILE.
018200*--------------------------------
018300 FILTER-AND-COMBINE-FRIDGE.
018400     PERFORM READ-NEXT-FRIDGE-ITEM.
018500     PERFORM COMBINE-ALL-FRIDGE-ITEMS
018600         UNTIL FRIDGE-WORK-FILE-IS-AT-END.
018700
018800 COMBINE-ALL-FRIDGE-ITEMS.
018900     IF FI-USE-BY-DATE NOT < WS-TODAY-DATE
019000         PERFORM COMBINE-ONE-FRIDGE-ITEM.
019100     PERFORM READ-NEXT-FRIDGE-ITEM.
019200
019300 READ-NEXT-FRIDGE-ITEM.
019400     MOVE "N" TO FRIDGE-WORK-FILE-AT-END.
019500     READ FRIDGE-WORK-FILE
019600         AT END
019700         MOVE "Y" TO FRIDGE-WORK-FILE-AT-END.
019800
019900 COMBINE-ONE-FRIDGE-ITEM.
020000     MOVE FI-ITEM-NAME TO CF-ITEM-NAME.
020100     PERFORM LOOK-UP-COMBINED-ITEM.
020200     IF COMBINED-ITEM-WAS-FOUND
020300         PERFORM UPDATE-EXISTING-COMBINED-ITEM
020400     ELSE
020500         PERFORM ADD-NEW-COMBINED-ITEM.
020600
020700*--------------------------------
020800* Random lookup by item name - shared by the combine pass above
020900* and the ingredient match pass below, the same READ...INVALID
021000* KEY idiom VNINNM01 uses to look up a vendor by key.
021100*--------------------------------
021200 LOOK-UP-COMBINED-ITEM.
021300     MOVE "Y" TO WS-COMBINED-ITEM-FOUND.
021400     READ COMBINED-FRIDGE-FILE
021500         INVALID KEY
021600         MOVE "N" TO WS-COMBINED-ITEM-FOUND.
021700
021800 ADD-NEW-COMBINED-ITEM.
021900     MOVE FI-AMOUNT TO CF-AMOUNT.
022000     MOVE FI-UNIT TO CF-UNIT.
022100     MOVE FI-USE-BY-DATE TO CF-MIN-USE-BY-DATE.
022200     WRITE COMBINED-FRIDGE-ITEM.
022300
022400 UPDATE-EXISTING-COMBINED-ITEM.
022500     ADD FI-AMOUNT TO CF-AMOUNT.
022600     IF FI-USE-BY-DATE < CF-MIN-USE-BY-DATE
022700         MOVE FI-USE-BY-DATE TO CF-MIN-USE-BY-DATE.
022800     REWRITE COMBINED-FRIDGE-ITEM.
022900
023000*--------------------------------
023100* Pass 2 - walk the catalog in catalog order, keep the best
023200* fully satisfiable recipe.
023300*--------------------------------
023400 MATCH-ALL-RECIPES.
023500     PERFORM READ-FIRST-RECIPE-HEADER.
023600     PERFORM MATCH-ALL-HEADER-RECORDS
023700         UNTIL RECIPE-WORK-FILE-IS-AT-END.
023800
023900 MATCH-ALL-HEADER-RECORDS.
024000     PERFORM MATCH-ONE-RECIPE.
024100     PERFORM READ-NEXT-RECIPE-HEADER.
024200
024300 READ-FIRST-RECIPE-HEADER.
024400     MOVE "N" TO RECIPE-WORK-FILE-AT-END.
024500     MOVE ZEROES TO RC-SEQUENCE.
024600     START RECIPE-WORK-FILE
024700         KEY NOT < RC-SEQUENCE
024800         INVALID KEY
024900         MOVE "Y" TO RECIPE-WORK-FILE-AT-END.
025000     IF RECIPE-WORK-FILE-AT-END NOT = "Y"
025100         PERFORM READ-NEXT-RECIPE-HEADER.
025200
025300 READ-NEXT-RECIPE-HEADER.
025400     READ RECIPE-WORK-FILE NEXT RECORD
025500         AT END
025600         MOVE "Y" TO RECIPE-WORK-FILE-AT-END.
025700
025800*--------------------------------
025900* A recipe is a candidate only if every ingredient is found and
026000* sufficient - one short ingredient drops the whole recipe.
026100*--------------------------------
026200 MATCH-ONE-RECIPE.
026300     MOVE "Y" TO WS-RECIPE-SATISFIABLE-FLAG.
026400     MOVE ZEROES TO WS-CANDIDATE-DATE.
026500     PERFORM WALK-THE-INGREDIENTS.
026600     IF RECIPE-IS-SATISFIABLE
026700         PERFORM KEEP-BEST-RECIPE.
026800
026900 WALK-THE-INGREDIENTS.
027000     MOVE RC-SEQUENCE TO RI-RECIPE-SEQ.
027100     MOVE 1 TO RI-LINE-NUMBER.
027200     START RECIPE-ING-WORK-FILE
027300         KEY NOT < RI-DETAIL-KEY
027400         INVALID KEY
027500         MOVE "N" TO WS-RECIPE-SATISFIABLE-FLAG.
027600     IF RECIPE-IS-SATISFIABLE
027700         MOVE ZEROES TO WS-INGREDIENT-INDEX
027800         PERFORM MATCH-ALL-INGREDIENTS-OF-RECIPE
027900             UNTIL WS-INGREDIENT-INDEX = RC-INGREDIENT-COUNT
028000                OR RECIPE-IS-NOT-SATISFIABLE.
028100
028200 MATCH-ALL-INGREDIENTS-OF-RECIPE.
028300     PERFORM READ-NEXT-INGREDIENT.
028400     ADD 1 TO WS-INGREDIENT-INDEX.
028500     PERFORM MATCH-ONE-INGREDIENT.
028600
028700 READ-NEXT-INGREDIENT.
028800     READ RECIPE-ING-WORK-FILE NEXT RECORD
028900         AT END
029000         MOVE "N" TO WS-RECIPE-SATISFIABLE-FLAG.
029100
029200 MATCH-ONE-INGREDIENT.
029300     IF RECIPE-IS-SATISFIABLE
029400         MOVE RI-ITEM-NAME TO CF-ITEM-NAME
029500         PERFORM LOOK-UP-COMBINED-ITEM
029600         IF NOT COMBINED-ITEM-WAS-FOUND
029700             MOVE "N" TO WS-RECIPE-SATISFIABLE-FLAG
029800         ELSE
029900         IF CF-AMOUNT < RI-AMOUNT
030000             MOVE "N" TO WS-RECIPE-SATISFIABLE-FLAG
030100         ELSE
030200             PERFORM KEEP-EARLIEST-INGREDIENT-DATE.
030300
030400 KEEP-EARLIEST-INGREDIENT-DATE.
030500     IF WS-CANDIDATE-DATE = ZEROES
030600         MOVE CF-MIN-USE-BY-DATE TO WS-CANDIDATE-DATE
030700     ELSE
030800     IF CF-MIN-USE-BY-DATE < WS-CANDIDATE-DATE
030900         MOVE CF-MIN-USE-BY-DATE TO WS-CANDIDATE-DATE.
031000
031100*--------------------------------
031200* Running minimum across candidate recipes - replaced only on a
031300* strict less-than, so a tie keeps the earlier recipe, the same
031400* rule BILRPT02 uses to keep the earliest due date on the page.
031500*--------------------------------
031600 KEEP-BEST-RECIPE.
031700     IF NOT WINNER-WAS-FOUND
031800         PERFORM SET-NEW-BEST-RECIPE
031900     ELSE
032000     IF WS-CANDIDATE-DATE < WS-BEST-DATE
032100         PERFORM SET-NEW-BEST-RECIPE.
032200
032300 SET-NEW-BEST-RECIPE.
032400     MOVE "Y" TO WS-WINNER-FOUND.
032500     MOVE WS-CANDIDATE-DATE TO WS-BEST-DATE.
032600     MOVE RC-NAME TO WS-BEST-NAME.
032700
032800*--------------------------------
032900* One line out - the winning recipe, or the fallback literal.
033000*--------------------------------
033100 WRITE-THE-RESULT.
033200     IF WINNER-WAS-FOUND
033300         MOVE WS-BEST-NAME TO RESULT-TEXT
033400     ELSE
033500         MOVE "Order Takeout" TO RESULT-TEXT.
033600     WRITE SEARCH-RESULT-RECORD.
