000100*---------------------------------------------------------------
000200* fdresult.cbl - FD for the job's result line.  This is the
000300* SEARCH-RESULT record layout from the specification - either
000400* the winning recipe's name or the literal "Order Takeout".
000500*---------------------------------------------------------------
000600 FD  RESULT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  SEARCH-RESULT-RECORD.
000900     05  RESULT-TEXT               PIC X(30).
001000     05  FILLER                    PIC X(50).
