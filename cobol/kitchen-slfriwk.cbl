000100*---------------------------------------------------------------
000200* slfriwk.cbl - SELECT clause for the parsed fridge work file.
000300* FRIRDR01 builds this file fresh every run; RCPSCH01 reads it
000400* to do the expiry filter and the combine-by-item pass.
000500*---------------------------------------------------------------
000600     SELECT FRIDGE-WORK-FILE
000700         ASSIGN TO "FRIWK"
000800         ORGANIZATION IS LINE SEQUENTIAL.
