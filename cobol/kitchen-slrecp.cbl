000100*---------------------------------------------------------------
000200* slrecp.cbl - SELECT clause for the recipe catalog file.
000300*---------------------------------------------------------------
000400     SELECT RECIPE-FILE
000500         ASSIGN TO "RECIPE"
000600         ORGANIZATION IS LINE SEQUENTIAL.
